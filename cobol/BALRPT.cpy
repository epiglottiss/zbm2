000010*****************************************************
000020* BALRPT  -  TRANSACTION-REPORT-OUT print line layout
000030* One BP-REPORT-LINE per request; BP-TOTALS-LINE
000040* redefines the same 94-byte print slot for the
000050* end-of-run control-break summary written by BALDRV.
000060*****************************************************
000070     05  BP-REQ-TYPE           PIC X(01).
000080     05  FILLER                PIC X(01) VALUE SPACE.
000090     05  BP-ACCOUNT-NUMBER     PIC X(10).
000100     05  FILLER                PIC X(01) VALUE SPACE.
000110     05  BP-TRANSACTION-ID     PIC X(20).
000120     05  FILLER                PIC X(01) VALUE SPACE.
000130     05  BP-RESULT             PIC X(01).
000140     05  FILLER                PIC X(01) VALUE SPACE.
000150     05  BP-AMOUNT             PIC -(12)9.
000160     05  FILLER                PIC X(01) VALUE SPACE.
000170     05  BP-BALANCE-AFTER      PIC -(12)9.
000180     05  FILLER                PIC X(01) VALUE SPACE.
000190     05  BP-ERROR-CODE         PIC X(30).
000200 01  BP-TOTALS-LINE REDEFINES BP-REPORT-LINE.
000210     05  FILLER                PIC X(14) VALUE
000220             "*** TOTALS ***".
000230     05  FILLER                PIC X(04) VALUE " US=".
000240     05  BT-USE-SUCCESS        PIC ZZZ9.
000250     05  FILLER                PIC X(04) VALUE " UF=".
000260     05  BT-USE-FAIL           PIC ZZZ9.
000270     05  FILLER                PIC X(04) VALUE " CS=".
000280     05  BT-CANCEL-SUCCESS     PIC ZZZ9.
000290     05  FILLER                PIC X(04) VALUE " CF=".
000300     05  BT-CANCEL-FAIL        PIC ZZZ9.
000310     05  FILLER                PIC X(04) VALUE " QN=".
000320     05  BT-QUERY-NOTFOUND     PIC ZZZ9.
000330     05  FILLER                PIC X(04) VALUE " GT=".
000340     05  BT-GRAND-TOTAL        PIC ZZZZ9.
000350     05  FILLER                PIC X(31) VALUE SPACES.

000010*(c) 1986 Reliance Data Processing Center. All rights
000020*reserved.
000030*
000040*BALDRV      -  Account Balance / Transaction Rule
000050*               Engine, batch control driver.
000060*
000070*IDENTIFICATION DIVISION.
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    BALDRV.
000100 AUTHOR.        R G HUTCHENS.
000110 INSTALLATION.  RELIANCE DATA PROCESSING CENTER.
000120 DATE-WRITTEN.  08/14/86.
000130 DATE-COMPILED.
000140 SECURITY.      RELIANCE DPC - INTERNAL USE ONLY.
000150*****************************************************
000160*CHANGE LOG
000170*DATE     BY   REQUEST   DESCRIPTION
000180*-------- ---- --------- --------------------------
000190*08/14/86 RGH  IR-0114   ORIGINAL PROGRAM. READS THE
000200*                        TRANSACTION-REQUEST FILE AND
000210*                        DRIVES THE USE/CANCEL/QUERY
000220*                        SERVICES.
000230*11/02/87 RGH  IR-0388   ADDED END-OF-RUN CONTROL
000240*                        BREAK TOTALS LINE.
000250*04/19/89 CLP  IR-0641   MASTER FILES NOW PRELOADED
000260*                        INTO TABLES AT OPEN TIME
000270*                        INSTEAD OF RANDOM READ - NO
000280*                        ISAM ON THIS BOX.
000290*02/06/91 CLP  IR-0902   LEDGER TABLE REWRITTEN IN
000300*                        FULL AT CLOSE - PICKS UP
000310*                        ROWS POSTED THIS RUN.
000320*09/23/93 WTB  IR-1155   RAISED BAL-MAX-LEDGER FROM
000330*                        3000 TO 5000 ENTRIES.
000340*07/11/96 WTB  IR-1340   TXN ID NOW BUILT FROM THE
000350*                        RUN TIMESTAMP PLUS A 6-DIGIT
000360*                        SEQUENCE - WAS DUPLICATING.
000370*12/28/98 JMK  Y2K-0007  CENTURY WINDOWING ADDED TO
000380*                        THE RUN-DATE ACCEPT - 2-DIGIT
000390*                        YEAR FROM THE SYSTEM CLOCK NO
000400*                        LONGER SAFE PAST 1999.        Y2K0007
000410*03/02/99 JMK  Y2K-0007  VERIFIED CUTOFF-STAMP MATH
000420*                        ACROSS THE CENTURY ROLL.       Y2K0007
000430*08/30/01 DRS  IR-1602   REPORT LINE NOW WRITTEN FOR
000440*                        EVERY REQUEST, NOT JUST
000450*                        FAILURES, PER AUDIT REQUEST.
000460*05/14/04 DRS  IR-1780   MINOR - RENAMED W-PARAGRAPHS
000470*                        TO MATCH SHOP STANDARD.
000480*****************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  USL-486.
000520 OBJECT-COMPUTER.  USL-486.
000530 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT USER-MASTER-FILE ASSIGN "USRMAST"
000580         ORGANIZATION LINE SEQUENTIAL
000590         STATUS FILE-STATUS.
000600     SELECT ACCT-MASTER-FILE ASSIGN "ACCTMAST"
000610         ORGANIZATION LINE SEQUENTIAL
000620         STATUS FILE-STATUS.
000630     SELECT LEDGER-FILE ASSIGN "TXNLEDGR"
000640         ORGANIZATION LINE SEQUENTIAL
000650         STATUS FILE-STATUS.
000660     SELECT REQUEST-FILE ASSIGN "TXNREQIN"
000670         ORGANIZATION LINE SEQUENTIAL
000680         STATUS FILE-STATUS.
000690     SELECT REPORT-FILE ASSIGN "TXNRPTOT"
000700         ORGANIZATION LINE SEQUENTIAL
000710         STATUS FILE-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740*
000750 FD  USER-MASTER-FILE; RECORD 30.
000760 01  UM-FILE-REC.
000770     05  UM-USER-ID          PIC 9(09).
000780     05  UM-USER-NAME        PIC X(20).
000790     05  FILLER              PIC X(01).
000800*
000810 FD  ACCT-MASTER-FILE; RECORD 43.
000820 01  AM-FILE-REC.
000830     05  AM-ACCOUNT-ID       PIC 9(09).
000840     05  AM-ACCOUNT-USER-ID  PIC 9(09).
000850     05  AM-ACCOUNT-NUMBER   PIC X(10).
000860     05  AM-ACCOUNT-STATUS   PIC X(01).
000870     05  AM-ACCOUNT-BALANCE  PIC S9(13).
000880     05  FILLER              PIC X(01).
000890*
000900 FD  LEDGER-FILE; RECORD 73.
000910 01  LM-FILE-REC.
000920     05  LM-TRANSACTION-ID     PIC X(20).
000930     05  LM-ACCOUNT-NUMBER     PIC X(10).
000940     05  LM-TRANSACTION-TYPE   PIC X(01).
000950     05  LM-RESULT-TYPE        PIC X(01).
000960     05  LM-TRANSACTED-AT      PIC 9(14).
000970     05  LM-TRANSACTION-AMOUNT PIC S9(13).
000980     05  LM-BALANCE-SNAPSHOT   PIC S9(13).
000990     05  FILLER                PIC X(01).
001000*
001010 FD  REQUEST-FILE; RECORD 54.
001020 01  RQ-FILE-REC.
001030     05  RQ-REQ-TYPE           PIC X(01).
001040     05  RQ-REQ-USER-ID        PIC 9(09).
001050     05  RQ-REQ-ACCOUNT-NUMBER PIC X(10).
001060     05  RQ-REQ-TRANSACTION-ID PIC X(20).
001070     05  RQ-REQ-AMOUNT         PIC S9(13).
001080     05  FILLER                PIC X(01).
001090*
001100 FD  REPORT-FILE; RECORD 94.
001110 01  RP-FILE-REC              PIC X(94).
001120*
001130 WORKING-STORAGE SECTION.
001140*****************************************************
001150*Business record views (COPY interface to the
001160*USEBAL/CANBAL/QRYBAL services), the shop's own
001170*COPY-per-interface habit for passing a record between
001180*a driver and the services it calls.
001190*****************************************************
001200 01  BR-REQUEST-REC.
001210 COPY BALREQ.
001220*
001230 01  BI-RESULT-REC.
001240 COPY BALIFC.
001250*
001260 01  BP-REPORT-LINE.
001270 COPY BALRPT.
001280*****************************************************
001290*In-memory master/ledger tables - no ISAM on this box,
001300*so the three master/ledger files are read whole into
001310*these tables at open time and searched from there.
001320*****************************************************
001330 01  BAL-USER-COUNT          PIC S9(4) COMP VALUE ZERO.
001340 01  BAL-USER-TABLE.
001350     05  BAL-USER-ENTRY OCCURS 1 TO 2000 TIMES
001360             DEPENDING ON BAL-USER-COUNT
001370             ASCENDING KEY IS TU-USER-ID
001380             INDEXED BY TU-IDX.
001390         10  TU-USER-ID       PIC 9(09).
001400         10  TU-USER-NAME     PIC X(20).
001410         10  FILLER           PIC X(01).
001420*
001430 01  BAL-ACCT-COUNT          PIC S9(4) COMP VALUE ZERO.
001440 01  BAL-ACCT-TABLE.
001450     05  BAL-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
001460             DEPENDING ON BAL-ACCT-COUNT
001470             ASCENDING KEY IS TA-ACCOUNT-NUMBER
001480             INDEXED BY TA-IDX.
001490         10  TA-ACCOUNT-ID       PIC 9(09).
001500         10  TA-ACCOUNT-USER-ID  PIC 9(09).
001510         10  TA-ACCOUNT-NUMBER   PIC X(10).
001520         10  TA-ACCOUNT-STATUS   PIC X(01).
001530         10  TA-ACCOUNT-BALANCE  PIC S9(13) COMP-3.
001540         10  FILLER              PIC X(01).
001550*
001560 01  BAL-LDG-COUNT           PIC S9(4) COMP VALUE ZERO.
001570 01  BAL-LDG-TABLE.
001580     05  BAL-LDG-ENTRY OCCURS 1 TO 5000 TIMES
001590             DEPENDING ON BAL-LDG-COUNT
001600             INDEXED BY TL-IDX.
001610         10  TL-TRANSACTION-ID     PIC X(20).
001620         10  TL-ACCOUNT-NUMBER     PIC X(10).
001630         10  TL-TRANSACTION-TYPE   PIC X(01).
001640         10  TL-RESULT-TYPE        PIC X(01).
001650         10  TL-TRANSACTED-AT      PIC 9(14).
001660         10  TL-TRANSACTION-AMOUNT PIC S9(13) COMP-3.
001670         10  TL-BALANCE-SNAPSHOT   PIC S9(13) COMP-3.
001680         10  FILLER                PIC X(01).
001690*****************************************************
001700*Run clock and posting sequence - the century window
001710*added under Y2K-0007 keeps the CCYY piece honest past
001720*1999 even though the clock only hands us a 2-digit
001730*year.
001740*****************************************************
001750 01  WS-RUN-DATE             PIC 9(06).
001760 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001770     05  WS-RD-YY            PIC 9(02).
001780     05  WS-RD-MMDD          PIC 9(04).
001790 01  WS-RUN-TIME             PIC 9(08).
001800 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
001810     05  WS-RT-HHMMSS        PIC 9(06).
001820     05  WS-RT-HUNDS         PIC 9(02).
001830 01  WS-CENTURY              PIC 9(02) COMP.
001840 01  WS-CURRENT-STAMP        PIC 9(14).
001850 01  WS-CURRENT-STAMP-R REDEFINES WS-CURRENT-STAMP.
001860     05  WS-CS-CCYY          PIC 9(04).
001870     05  WS-CS-MMDD          PIC 9(04).
001880     05  WS-CS-HHMMSS        PIC 9(06).
001890 01  BAL-TXN-SEQ             PIC 9(06) COMP.
001900*
001910 01  FILE-STATUS.
001920     05  STATUS-1            PIC X.
001930     05  STATUS-2            PIC X.
001940 01  WS-EOF-SWITCH           PIC X(01) VALUE "N".
001950     88  WS-END-OF-REQUESTS      VALUE "Y".
001960*****************************************************
001970*Control-break totals - see BALRPT for the printed
001980*layout these feed at end of run.
001990*****************************************************
002000 01  WS-USE-SUCCESS-COUNT    PIC 9(04) COMP VALUE ZERO.
002010 01  WS-USE-FAIL-COUNT       PIC 9(04) COMP VALUE ZERO.
002020 01  WS-CANCEL-SUCCESS-COUNT PIC 9(04) COMP VALUE ZERO.
002030 01  WS-CANCEL-FAIL-COUNT    PIC 9(04) COMP VALUE ZERO.
002040 01  WS-QUERY-NOTFOUND-COUNT PIC 9(04) COMP VALUE ZERO.
002050 01  WS-GRAND-TOTAL-COUNT    PIC 9(05) COMP VALUE ZERO.
002060*****************************************************
002070*Console log message definitions - shop habit carried
002080*over from the on-line services (DO-USERLOG paragraph).
002090*****************************************************
002100 01  LOGMSG.
002110     05  FILLER              PIC X(08) VALUE "BALDRV=>".
002120     05  LOGMSG-TEXT         PIC X(50).
002130*
002140 PROCEDURE DIVISION.
002150 100-BALDRV-CONTROL.
002160     MOVE "Started" TO LOGMSG-TEXT.
002170     PERFORM 900-DO-USERLOG.
002180     PERFORM 150-GET-RUN-STAMP.
002190     PERFORM 200-LOAD-MASTER-TABLES.
002200     OPEN INPUT REQUEST-FILE.
002210     OPEN OUTPUT REPORT-FILE.
002220     PERFORM 210-PROCESS-REQUESTS
002230         UNTIL WS-END-OF-REQUESTS.
002240     CLOSE REQUEST-FILE.
002250     PERFORM 220-WRITE-END-TOTALS.
002260     CLOSE REPORT-FILE.
002270     PERFORM 230-REWRITE-LEDGER-FILE.
002280     MOVE "Ended" TO LOGMSG-TEXT.
002290     PERFORM 900-DO-USERLOG.
002300     STOP RUN.
002310*****************************************************
002320*150-GET-RUN-STAMP builds the 14-digit run timestamp
002330*used both to date-stamp postings and to test the
002340*one-year cancel window in CANBAL.        Y2K0007
002350*****************************************************
002360 150-GET-RUN-STAMP.
002370     ACCEPT WS-RUN-DATE FROM DATE.
002380     ACCEPT WS-RUN-TIME FROM TIME.
002390     IF WS-RD-YY < 50
002400         MOVE 20 TO WS-CENTURY
002410     ELSE
002420         MOVE 19 TO WS-CENTURY
002430     END-IF.
002440     COMPUTE WS-CS-CCYY = (WS-CENTURY * 100) + WS-RD-YY.
002450     MOVE WS-RD-MMDD TO WS-CS-MMDD.
002460     MOVE WS-RT-HHMMSS TO WS-CS-HHMMSS.
002470     MOVE ZERO TO BAL-TXN-SEQ.
002480*****************************************************
002490*200-LOAD-MASTER-TABLES - no ISAM on this box, so all
002500*three master/ledger files are read whole into tables
002510*here at open time.                       IR-0641
002520*****************************************************
002530 200-LOAD-MASTER-TABLES.
002540     OPEN INPUT USER-MASTER-FILE.
002550     PERFORM 201-LOAD-USER-TABLE
002560         UNTIL STATUS-1 = "1".
002570     CLOSE USER-MASTER-FILE.
002580     OPEN INPUT ACCT-MASTER-FILE.
002590     PERFORM 202-LOAD-ACCT-TABLE
002600         UNTIL STATUS-1 = "1".
002610     CLOSE ACCT-MASTER-FILE.
002620     OPEN INPUT LEDGER-FILE.
002630     PERFORM 203-LOAD-LDG-TABLE
002640         UNTIL STATUS-1 = "1".
002650     CLOSE LEDGER-FILE.
002660 201-LOAD-USER-TABLE.
002670     READ USER-MASTER-FILE
002680         AT END MOVE "1" TO STATUS-1
002690     END-READ.
002700     IF STATUS-1 NOT = "1"
002710         ADD 1 TO BAL-USER-COUNT
002720         MOVE UM-USER-ID TO TU-USER-ID (BAL-USER-COUNT)
002730         MOVE UM-USER-NAME
002740             TO TU-USER-NAME (BAL-USER-COUNT)
002750     END-IF.
002760 202-LOAD-ACCT-TABLE.
002770     READ ACCT-MASTER-FILE
002780         AT END MOVE "1" TO STATUS-1
002790     END-READ.
002800     IF STATUS-1 NOT = "1"
002810         ADD 1 TO BAL-ACCT-COUNT
002820         MOVE AM-ACCOUNT-ID
002830             TO TA-ACCOUNT-ID (BAL-ACCT-COUNT)
002840         MOVE AM-ACCOUNT-USER-ID
002850             TO TA-ACCOUNT-USER-ID (BAL-ACCT-COUNT)
002860         MOVE AM-ACCOUNT-NUMBER
002870             TO TA-ACCOUNT-NUMBER (BAL-ACCT-COUNT)
002880         MOVE AM-ACCOUNT-STATUS
002890             TO TA-ACCOUNT-STATUS (BAL-ACCT-COUNT)
002900         MOVE AM-ACCOUNT-BALANCE
002910             TO TA-ACCOUNT-BALANCE (BAL-ACCT-COUNT)
002920     END-IF.
002930 203-LOAD-LDG-TABLE.
002940     READ LEDGER-FILE
002950         AT END MOVE "1" TO STATUS-1
002960     END-READ.
002970     IF STATUS-1 NOT = "1"
002980         ADD 1 TO BAL-LDG-COUNT
002990         MOVE LM-TRANSACTION-ID
003000             TO TL-TRANSACTION-ID (BAL-LDG-COUNT)
003010         MOVE LM-ACCOUNT-NUMBER
003020             TO TL-ACCOUNT-NUMBER (BAL-LDG-COUNT)
003030         MOVE LM-TRANSACTION-TYPE
003040             TO TL-TRANSACTION-TYPE (BAL-LDG-COUNT)
003050         MOVE LM-RESULT-TYPE
003060             TO TL-RESULT-TYPE (BAL-LDG-COUNT)
003070         MOVE LM-TRANSACTED-AT
003080             TO TL-TRANSACTED-AT (BAL-LDG-COUNT)
003090         MOVE LM-TRANSACTION-AMOUNT
003100             TO TL-TRANSACTION-AMOUNT (BAL-LDG-COUNT)
003110         MOVE LM-BALANCE-SNAPSHOT
003120             TO TL-BALANCE-SNAPSHOT (BAL-LDG-COUNT)
003130     END-IF.
003140*****************************************************
003150*210-PROCESS-REQUESTS reads one TRANSACTION-REQUEST
003160*record and dispatches it to the matching service by
003170*REQ-TYPE, then writes the report detail line for it.
003180*                                          IR-1602
003190*****************************************************
003200 210-PROCESS-REQUESTS.
003210     READ REQUEST-FILE INTO BR-REQUEST-REC
003220         AT END SET WS-END-OF-REQUESTS TO TRUE
003230     END-READ.
003240     IF NOT WS-END-OF-REQUESTS
003250         MOVE SPACES TO BI-ERROR-CODE
003260         MOVE SPACES TO BI-TRANSACTION-ID
003270         MOVE ZERO TO BI-AMOUNT
003280         MOVE ZERO TO BI-BALANCE-AFTER
003290         EVALUATE TRUE
003300             WHEN BR-TYPE-USE
003310                 PERFORM 300-CALL-USEBAL
003320             WHEN BR-TYPE-CANCEL
003330                 PERFORM 300-CALL-CANBAL
003340             WHEN BR-TYPE-QUERY
003350                 PERFORM 300-CALL-QRYBAL
003360         END-EVALUATE
003370         PERFORM 400-ACCUM-TOTALS
003380         PERFORM 240-WRITE-DETAIL-LINE
003390     END-IF.
003400 300-CALL-USEBAL.
003410     CALL "USEBAL" USING BAL-USER-TABLE BAL-USER-COUNT
003420             BAL-ACCT-TABLE BAL-ACCT-COUNT
003430             BAL-LDG-TABLE BAL-LDG-COUNT
003440             BAL-TXN-SEQ WS-CURRENT-STAMP
003450             BR-REQUEST-REC BI-RESULT-REC.
003460 300-CALL-CANBAL.
003470     CALL "CANBAL" USING BAL-ACCT-TABLE BAL-ACCT-COUNT
003480             BAL-LDG-TABLE BAL-LDG-COUNT
003490             BAL-TXN-SEQ WS-CURRENT-STAMP
003500             BR-REQUEST-REC BI-RESULT-REC.
003510 300-CALL-QRYBAL.
003520     CALL "QRYBAL" USING BAL-LDG-TABLE BAL-LDG-COUNT
003530             BR-REQUEST-REC BI-RESULT-REC.
003540*****************************************************
003550*400-ACCUM-TOTALS keeps the six control-break counters
003560*current - see BALRPT for the printed totals line.
003570*****************************************************
003580 400-ACCUM-TOTALS.
003590     ADD 1 TO WS-GRAND-TOTAL-COUNT.
003600     EVALUATE TRUE
003610         WHEN BR-TYPE-USE AND BI-RES-SUCCESS
003620             ADD 1 TO WS-USE-SUCCESS-COUNT
003630         WHEN BR-TYPE-USE AND BI-RES-FAIL
003640             ADD 1 TO WS-USE-FAIL-COUNT
003650         WHEN BR-TYPE-CANCEL AND BI-RES-SUCCESS
003660             ADD 1 TO WS-CANCEL-SUCCESS-COUNT
003670         WHEN BR-TYPE-CANCEL AND BI-RES-FAIL
003680             ADD 1 TO WS-CANCEL-FAIL-COUNT
003690         WHEN BR-TYPE-QUERY AND BI-RES-FAIL
003700             ADD 1 TO WS-QUERY-NOTFOUND-COUNT
003710     END-EVALUATE.
003720 240-WRITE-DETAIL-LINE.
003730     MOVE BR-REQ-TYPE TO BP-REQ-TYPE.
003740     MOVE BR-REQ-ACCOUNT-NUMBER TO BP-ACCOUNT-NUMBER.
003750     MOVE BI-TRANSACTION-ID TO BP-TRANSACTION-ID.
003760     MOVE BI-RESULT-TYPE TO BP-RESULT.
003770     MOVE BI-AMOUNT TO BP-AMOUNT.
003780     MOVE BI-BALANCE-AFTER TO BP-BALANCE-AFTER.
003790     MOVE BI-ERROR-CODE TO BP-ERROR-CODE.
003800     WRITE RP-FILE-REC FROM BP-REPORT-LINE.
003810 220-WRITE-END-TOTALS.
003820     MOVE WS-USE-SUCCESS-COUNT TO BT-USE-SUCCESS.
003830     MOVE WS-USE-FAIL-COUNT TO BT-USE-FAIL.
003840     MOVE WS-CANCEL-SUCCESS-COUNT TO BT-CANCEL-SUCCESS.
003850     MOVE WS-CANCEL-FAIL-COUNT TO BT-CANCEL-FAIL.
003860     MOVE WS-QUERY-NOTFOUND-COUNT TO BT-QUERY-NOTFOUND.
003870     MOVE WS-GRAND-TOTAL-COUNT TO BT-GRAND-TOTAL.
003880     WRITE RP-FILE-REC FROM BP-TOTALS-LINE.
003890*****************************************************
003900*230-REWRITE-LEDGER-FILE writes the ledger table back
003910*out in full, picking up every row posted this run -
003920*there is no random update on a line sequential file.
003930*                                          IR-0902
003940*****************************************************
003950 230-REWRITE-LEDGER-FILE.
003960     OPEN OUTPUT LEDGER-FILE.
003970     PERFORM 231-WRITE-LDG-ENTRY
003980         VARYING TL-IDX FROM 1 BY 1
003990         UNTIL TL-IDX > BAL-LDG-COUNT.
004000     CLOSE LEDGER-FILE.
004010 231-WRITE-LDG-ENTRY.
004020     MOVE TL-TRANSACTION-ID (TL-IDX)
004030         TO LM-TRANSACTION-ID.
004040     MOVE TL-ACCOUNT-NUMBER (TL-IDX)
004050         TO LM-ACCOUNT-NUMBER.
004060     MOVE TL-TRANSACTION-TYPE (TL-IDX)
004070         TO LM-TRANSACTION-TYPE.
004080     MOVE TL-RESULT-TYPE (TL-IDX) TO LM-RESULT-TYPE.
004090     MOVE TL-TRANSACTED-AT (TL-IDX) TO LM-TRANSACTED-AT.
004100     MOVE TL-TRANSACTION-AMOUNT (TL-IDX)
004110         TO LM-TRANSACTION-AMOUNT.
004120     MOVE TL-BALANCE-SNAPSHOT (TL-IDX)
004130         TO LM-BALANCE-SNAPSHOT.
004140     WRITE LM-FILE-REC.
004150*****************************************************
004160*900-DO-USERLOG - console progress log, same shape as
004170*every service this shop runs.
004180*****************************************************
004190 900-DO-USERLOG.
004200     DISPLAY LOGMSG.

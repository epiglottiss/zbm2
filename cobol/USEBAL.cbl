000010*(c) 1986 Reliance Data Processing Center. All rights
000020*reserved.
000030*
000040*USEBAL      -  useBalance rule service. Debits an
000050*               account for a USE request and posts
000060*               the outcome to the ledger table.
000070*
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    USEBAL.
000100 AUTHOR.        R G HUTCHENS.
000110 INSTALLATION.  RELIANCE DATA PROCESSING CENTER.
000120 DATE-WRITTEN.  08/14/86.
000130 DATE-COMPILED.
000140 SECURITY.      RELIANCE DPC - INTERNAL USE ONLY.
000150*****************************************************
000160*CHANGE LOG
000170*DATE     BY   REQUEST   DESCRIPTION
000180*-------- ---- --------- --------------------------
000190*08/14/86 RGH  IR-0114   ORIGINAL PROGRAM. VALIDATES
000200*                        AND POSTS A USE TRANSACTION.
000210*11/02/87 RGH  IR-0388   ADDED SAVE-FAILED-USE - A
000220*                        FAILED USE NOW POSTS A LEDGER
000230*                        ROW ONCE THE ACCOUNT IS FOUND.
000240*04/19/89 CLP  IR-0641   TABLE SEARCH REPLACES THE OLD
000250*                        RANDOM CUST-FILE READ.
000260*07/11/96 WTB  IR-1340   TXN ID BUILT FROM THE CALLER'S
000270*                        RUN STAMP AND SEQUENCE.
000280*12/28/98 JMK  Y2K-0007  NO DATE MATH IN THIS PROGRAM -
000290*                        REVIEWED, NO CHANGE NEEDED.     Y2K0007
000300*05/14/04 DRS  IR-1780   RENAMED PARAGRAPHS TO MATCH
000310*                        SHOP STANDARD (B-XXXX PREFIX).
000320*09/12/05 WTB  IR-1864   USER_NOT_FOUND AND ACCOUNT_NOT_
000330*                        FOUND LEFT BI-RESULT-TYPE AT ITS
000340*                        INITIAL SPACE INSTEAD OF FAIL -
000350*                        THOSE REJECTS NEVER REACHED
000360*                        BALDRV'S USE-FAIL TOTAL AND
000370*                        PRINTED A BLANK RESULT COLUMN.
000380*                        BOTH BRANCHES NOW SET BI-RES-
000390*                        FAIL BEFORE THE EXIT.
000400*****************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  USL-486.
000440 OBJECT-COMPUTER.  USL-486.
000450 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*****************************************************
000490*Log message definitions - shop standard DO-USERLOG.
000500*****************************************************
000510 01  LOGMSG.
000520     05  FILLER              PIC X(08) VALUE "USEBAL=>".
000530     05  LOGMSG-TEXT         PIC X(50).
000540 01  LOGREC.
000550     05  FILLER              PIC X(10) VALUE "USE ACCT=>".
000560     05  REC-ACCOUNT         PIC X(10).
000570     05  FILLER              PIC X(09) VALUE " AMOUNT=>".
000580     05  REC-AMOUNT          PIC S9(13).
000590*    REC-AMOUNT-X lets DO-USERLOG-REC move the packed
000600*    amount straight to the console line without an
000610*    edited picture of its own.            RGH 08/14/86
000620     05  REC-AMOUNT-X REDEFINES REC-AMOUNT PIC X(13).
000630     05  FILLER              PIC X(07) VALUE " YEAR=>".
000640     05  REC-YEAR            PIC 9(04).
000650*
000660 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
000670 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
000680 77  WS-FOUND-SWITCH         PIC S9(9) COMP-5.
000690*
000700 01  WS-NEW-TXN-ID           PIC X(20).
000710 01  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID.
000720     05  WS-NTI-STAMP        PIC 9(14).
000730     05  WS-NTI-SEQ          PIC 9(06).
000740*
000750 LINKAGE SECTION.
000760 01  BAL-USER-COUNT          PIC S9(4) COMP.
000770 01  BAL-USER-TABLE.
000780     05  BAL-USER-ENTRY OCCURS 1 TO 2000 TIMES
000790             DEPENDING ON BAL-USER-COUNT
000800             ASCENDING KEY IS TU-USER-ID
000810             INDEXED BY TU-IDX.
000820         10  TU-USER-ID       PIC 9(09).
000830         10  TU-USER-NAME     PIC X(20).
000840         10  FILLER           PIC X(01).
000850*
000860 01  BAL-ACCT-COUNT          PIC S9(4) COMP.
000870 01  BAL-ACCT-TABLE.
000880     05  BAL-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
000890             DEPENDING ON BAL-ACCT-COUNT
000900             ASCENDING KEY IS TA-ACCOUNT-NUMBER
000910             INDEXED BY TA-IDX.
000920         10  TA-ACCOUNT-ID       PIC 9(09).
000930         10  TA-ACCOUNT-USER-ID  PIC 9(09).
000940         10  TA-ACCOUNT-NUMBER   PIC X(10).
000950         10  TA-ACCOUNT-STATUS   PIC X(01).
000960         10  TA-ACCOUNT-BALANCE  PIC S9(13) COMP-3.
000970         10  FILLER              PIC X(01).
000980*
000990 01  BAL-LDG-COUNT           PIC S9(4) COMP.
001000 01  BAL-LDG-TABLE.
001010     05  BAL-LDG-ENTRY OCCURS 1 TO 5000 TIMES
001020             DEPENDING ON BAL-LDG-COUNT
001030             INDEXED BY TL-IDX.
001040         10  TL-TRANSACTION-ID     PIC X(20).
001050         10  TL-ACCOUNT-NUMBER     PIC X(10).
001060         10  TL-TRANSACTION-TYPE   PIC X(01).
001070         10  TL-RESULT-TYPE        PIC X(01).
001080         10  TL-TRANSACTED-AT      PIC 9(14).
001090         10  TL-TRANSACTION-AMOUNT PIC S9(13) COMP-3.
001100         10  TL-BALANCE-SNAPSHOT   PIC S9(13) COMP-3.
001110         10  FILLER                PIC X(01).
001120*
001130 01  BAL-TXN-SEQ             PIC 9(06) COMP.
001140 01  LK-CURRENT-STAMP        PIC 9(14).
001150*    LK-CURRENT-STAMP-R exposes the run year so a USE
001160*    posting can be logged with the calendar year it
001170*    was made in, same as the console trail the shop
001180*    already kept on the on-line services.  RGH 08/14/86
001190 01  LK-CURRENT-STAMP-R REDEFINES LK-CURRENT-STAMP.
001200     05  LK-CS-CCYY          PIC 9(04).
001210     05  LK-CS-MMDD          PIC 9(04).
001220     05  LK-CS-HHMMSS        PIC 9(06).
001230*
001240 01  BR-REQUEST-REC.
001250 COPY BALREQ.
001260*
001270 01  BI-RESULT-REC.
001280 COPY BALIFC.
001290*
001300 PROCEDURE DIVISION USING BAL-USER-TABLE BAL-USER-COUNT
001310         BAL-ACCT-TABLE BAL-ACCT-COUNT
001320         BAL-LDG-TABLE BAL-LDG-COUNT
001330         BAL-TXN-SEQ LK-CURRENT-STAMP
001340         BR-REQUEST-REC BI-RESULT-REC.
001350 USEBAL-MAIN.
001360     MOVE "Started" TO LOGMSG-TEXT.
001370     PERFORM 900-DO-USERLOG.
001380     MOVE SPACE TO BI-RESULT-TYPE.
001390     MOVE SPACES TO BI-ERROR-CODE.
001400     MOVE SPACES TO BI-TRANSACTION-ID.
001410     MOVE ZERO TO BI-AMOUNT.
001420     MOVE ZERO TO BI-BALANCE-AFTER.
001430     PERFORM B-VALIDATE-USER.
001440     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001450         MOVE "USER_NOT_FOUND" TO BI-ERROR-CODE
001460         SET BI-RES-FAIL TO TRUE
001470         GO TO USEBAL-EXIT
001480     END-IF.
001490     PERFORM B-VALIDATE-ACCOUNT.
001500     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001510         MOVE "ACCOUNT_NOT_FOUND" TO BI-ERROR-CODE
001520         SET BI-RES-FAIL TO TRUE
001530         GO TO USEBAL-EXIT
001540     END-IF.
001550*****************************************************
001560*Account located from here on - any rejection from
001570*this point is posted as a failed USE row.  IR-0388
001580*****************************************************
001590     PERFORM B-CHECK-OWNERSHIP.
001600     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001610         MOVE "USER_ACCOUNT_UN_MATCH" TO BI-ERROR-CODE
001620         PERFORM B-SAVE-FAILED-USE
001630         GO TO USEBAL-EXIT
001640     END-IF.
001650     PERFORM B-CHECK-STATUS.
001660     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001670         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
001680             TO BI-ERROR-CODE
001690         PERFORM B-SAVE-FAILED-USE
001700         GO TO USEBAL-EXIT
001710     END-IF.
001720     PERFORM B-CHECK-FUNDS.
001730     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001740         MOVE "AMOUNT_EXCEED_BALANCE" TO BI-ERROR-CODE
001750         PERFORM B-SAVE-FAILED-USE
001760         GO TO USEBAL-EXIT
001770     END-IF.
001780     PERFORM B-POST-USE-SUCCESS.
001790 USEBAL-EXIT.
001800     MOVE "Ended" TO LOGMSG-TEXT.
001810     PERFORM 900-DO-USERLOG.
001820     EXIT PROGRAM.
001830*****************************************************
001840*B-VALIDATE-USER - REQ-USER-ID must resolve to an
001850*ACCOUNT-USER row.       Violation: USER_NOT_FOUND.
001860*****************************************************
001870 B-VALIDATE-USER.
001880     MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH.
001890     SET TU-IDX TO 1.
001900     SEARCH ALL BAL-USER-ENTRY
001910         AT END MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
001920         WHEN TU-USER-ID (TU-IDX) = BR-REQ-USER-ID
001930             MOVE REC-FOUND TO WS-FOUND-SWITCH
001940     END-SEARCH.
001950*****************************************************
001960*B-VALIDATE-ACCOUNT - REQ-ACCOUNT-NUMBER must resolve
001970*to an ACCOUNT row.      Violation: ACCOUNT_NOT_FOUND.
001980*****************************************************
001990 B-VALIDATE-ACCOUNT.
002000     MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH.
002010     SET TA-IDX TO 1.
002020     SEARCH ALL BAL-ACCT-ENTRY
002030         AT END MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002040         WHEN TA-ACCOUNT-NUMBER (TA-IDX)
002050                 = BR-REQ-ACCOUNT-NUMBER
002060             MOVE REC-FOUND TO WS-FOUND-SWITCH
002070     END-SEARCH.
002080*****************************************************
002090*B-CHECK-OWNERSHIP - the account's owning user id
002100*must equal the requesting user's id.
002110*Violation: USER_ACCOUNT_UN_MATCH.
002120*****************************************************
002130 B-CHECK-OWNERSHIP.
002140     IF TA-ACCOUNT-USER-ID (TA-IDX) = BR-REQ-USER-ID
002150         MOVE REC-FOUND TO WS-FOUND-SWITCH
002160     ELSE
002170         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002180     END-IF.
002190*****************************************************
002200*B-CHECK-STATUS - ACCOUNT-STATUS must be IN_USE.
002210*Violation: ACCOUNT_ALREADY_UNREGISTERED.
002220*****************************************************
002230 B-CHECK-STATUS.
002240     IF TA-ACCOUNT-STATUS (TA-IDX) = "1"
002250         MOVE REC-FOUND TO WS-FOUND-SWITCH
002260     ELSE
002270         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002280     END-IF.
002290*****************************************************
002300*B-CHECK-FUNDS - REQ-AMOUNT must not exceed the
002310*account balance.        Violation: AMOUNT_EXCEED_
002320*BALANCE.
002330*****************************************************
002340 B-CHECK-FUNDS.
002350     IF BR-REQ-AMOUNT > TA-ACCOUNT-BALANCE (TA-IDX)
002360         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002370     ELSE
002380         MOVE REC-FOUND TO WS-FOUND-SWITCH
002390     END-IF.
002400*****************************************************
002410*B-POST-USE-SUCCESS - all checks passed.  Debit the
002420*account and post one USE/S ledger row.
002430*****************************************************
002440 B-POST-USE-SUCCESS.
002450     COMPUTE TA-ACCOUNT-BALANCE (TA-IDX) =
002460         TA-ACCOUNT-BALANCE (TA-IDX) - BR-REQ-AMOUNT.
002470     PERFORM B-NEXT-TXN-ID.
002480     ADD 1 TO BAL-LDG-COUNT.
002490     SET TL-IDX TO BAL-LDG-COUNT.
002500     MOVE WS-NEW-TXN-ID TO TL-TRANSACTION-ID (TL-IDX).
002510     MOVE BR-REQ-ACCOUNT-NUMBER
002520         TO TL-ACCOUNT-NUMBER (TL-IDX).
002530     MOVE "1" TO TL-TRANSACTION-TYPE (TL-IDX).
002540     MOVE "S" TO TL-RESULT-TYPE (TL-IDX).
002550     MOVE LK-CURRENT-STAMP TO TL-TRANSACTED-AT (TL-IDX).
002560     MOVE BR-REQ-AMOUNT
002570         TO TL-TRANSACTION-AMOUNT (TL-IDX).
002580     MOVE TA-ACCOUNT-BALANCE (TA-IDX)
002590         TO TL-BALANCE-SNAPSHOT (TL-IDX).
002600     MOVE WS-NEW-TXN-ID TO BI-TRANSACTION-ID.
002610     MOVE BR-REQ-AMOUNT TO BI-AMOUNT.
002620     MOVE TA-ACCOUNT-BALANCE (TA-IDX) TO BI-BALANCE-AFTER.
002630     SET BI-RES-SUCCESS TO TRUE.
002640     MOVE BR-REQ-ACCOUNT-NUMBER TO REC-ACCOUNT.
002650     MOVE BR-REQ-AMOUNT TO REC-AMOUNT.
002660     MOVE LK-CS-CCYY TO REC-YEAR.
002670     PERFORM 910-DO-USERLOG-REC.
002680*****************************************************
002690*B-SAVE-FAILED-USE - invoked whenever a rule after
002700*the account was located rejects the request.  The
002710*account's balance is left unchanged; a USE/F row is
002720*posted anyway so the rejection is auditable.
002730*                                          IR-0388
002740*****************************************************
002750 B-SAVE-FAILED-USE.
002760     PERFORM B-NEXT-TXN-ID.
002770     ADD 1 TO BAL-LDG-COUNT.
002780     SET TL-IDX TO BAL-LDG-COUNT.
002790     MOVE WS-NEW-TXN-ID TO TL-TRANSACTION-ID (TL-IDX).
002800     MOVE BR-REQ-ACCOUNT-NUMBER
002810         TO TL-ACCOUNT-NUMBER (TL-IDX).
002820     MOVE "1" TO TL-TRANSACTION-TYPE (TL-IDX).
002830     MOVE "F" TO TL-RESULT-TYPE (TL-IDX).
002840     MOVE LK-CURRENT-STAMP TO TL-TRANSACTED-AT (TL-IDX).
002850     MOVE BR-REQ-AMOUNT
002860         TO TL-TRANSACTION-AMOUNT (TL-IDX).
002870     MOVE TA-ACCOUNT-BALANCE (TA-IDX)
002880         TO TL-BALANCE-SNAPSHOT (TL-IDX).
002890     MOVE WS-NEW-TXN-ID TO BI-TRANSACTION-ID.
002900     MOVE BR-REQ-AMOUNT TO BI-AMOUNT.
002910     MOVE TA-ACCOUNT-BALANCE (TA-IDX) TO BI-BALANCE-AFTER.
002920     SET BI-RES-FAIL TO TRUE.
002930*****************************************************
002940*B-NEXT-TXN-ID - builds the next ledger id from the
002950*caller's run stamp and running sequence.  IR-1340
002960*****************************************************
002970 B-NEXT-TXN-ID.
002980     ADD 1 TO BAL-TXN-SEQ.
002990     MOVE LK-CURRENT-STAMP TO WS-NTI-STAMP.
003000     MOVE BAL-TXN-SEQ TO WS-NTI-SEQ.
003010*****************************************************
003020*900-DO-USERLOG - console progress log.
003030*****************************************************
003040 900-DO-USERLOG.
003050     DISPLAY LOGMSG.
003060 910-DO-USERLOG-REC.
003070     DISPLAY LOGREC.

000010*(c) 1986 Reliance Data Processing Center. All rights
000020*reserved.
000030*
000040*QRYBAL      -  queryTransaction rule service. Looks
000050*               up a posted ledger row and returns its
000060*               detail without changing anything.
000070*
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    QRYBAL.
000100 AUTHOR.        R G HUTCHENS.
000110 INSTALLATION.  RELIANCE DATA PROCESSING CENTER.
000120 DATE-WRITTEN.  08/14/86.
000130 DATE-COMPILED.
000140 SECURITY.      RELIANCE DPC - INTERNAL USE ONLY.
000150*****************************************************
000160*CHANGE LOG
000170*DATE     BY   REQUEST   DESCRIPTION
000180*-------- ---- --------- --------------------------
000190*08/14/86 RGH  IR-0114   ORIGINAL PROGRAM. LOOKS UP A
000200*                        QUOTE RECORD BY KEY.
000210*04/19/89 CLP  IR-0641   TABLE SEARCH REPLACES THE OLD
000220*                        RANDOM QUOTE-FILE READ.
000230*02/06/91 CLP  IR-0902   RETARGETED AT THE TRANSACTION
000240*                        LEDGER TABLE - QUOTE LOOKUP
000250*                        RETIRED WITH THE OLD QUOTE FILE.
000260*12/28/98 JMK  Y2K-0007  NO DATE MATH IN THIS PROGRAM -
000270*                        REVIEWED, NO CHANGE NEEDED.     Y2K0007
000280*05/14/04 DRS  IR-1780   RENAMED PARAGRAPHS TO MATCH
000290*                        SHOP STANDARD (D-XXXX PREFIX).
000300*09/12/05 WTB  IR-1863   D-BUILD-RESULT WAS RETURNING
000310*                        THE FOUND ROW'S OWN S/F FLAG AS
000320*                        THE QUERY OUTCOME - A QUERY THAT
000330*                        FOUND A PREVIOUSLY FAILED USE OR
000340*                        CANCEL WAS MISCOUNTED AS NOT-
000350*                        FOUND ON THE END-OF-RUN TOTALS
000360*                        LINE.  NOW SETS BI-RESULT-TYPE TO
000370*                        SUCCESS ON ANY FOUND ROW AND
000380*                        LEAVES THE ROW'S OWN RESULT ON
000390*                        THE CONSOLE LOG ONLY.
000400*****************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  USL-486.
000440 OBJECT-COMPUTER.  USL-486.
000450 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*****************************************************
000490*Log message definitions - shop standard DO-USERLOG.
000500*****************************************************
000510 01  LOGMSG.
000520     05  FILLER              PIC X(08) VALUE "QRYBAL=>".
000530     05  LOGMSG-TEXT         PIC X(50).
000540 01  LOGREC.
000550     05  FILLER              PIC X(11) VALUE "QUERY TXN=>".
000560     05  REC-TRANSACTION-ID  PIC X(20).
000570     05  FILLER              PIC X(09) VALUE " RESULT=>".
000580     05  REC-RESULT          PIC X(01).
000590     05  FILLER              PIC X(08) VALUE " POSTED=".
000600     05  REC-POSTED-STAMP    PIC 9(14).
000610*
000620 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
000630 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
000640 77  WS-FOUND-SWITCH         PIC S9(9) COMP-5.
000650*****************************************************
000660*WS-TXN-TYPE-VIEW gives the console log a one-letter
000670*rendering of the ledger row's transaction type, kept
000680*in an alternate view of the raw type byte so the
000690*edited text never has to travel back through the
000700*ledger table itself.                    RGH 08/14/86
000710*****************************************************
000720 01  WS-TXN-TYPE-CODE        PIC X(01).
000730 01  WS-TXN-TYPE-CODE-R REDEFINES WS-TXN-TYPE-CODE.
000740     05  WS-TTC-DIGIT         PIC 9(01).
000750*****************************************************
000760*WS-QRY-TXN-ID-R splits the found row's own id into
000770*its run-stamp and sequence pieces so the console log
000780*can show which run posted the transaction being
000790*queried, same habit as the id-builder in USEBAL and
000800*CANBAL run in reverse.                  RGH 08/14/86
000810*****************************************************
000820 01  WS-QRY-TXN-ID            PIC X(20).
000830 01  WS-QRY-TXN-ID-R REDEFINES WS-QRY-TXN-ID.
000840     05  WS-QTI-STAMP          PIC 9(14).
000850     05  WS-QTI-SEQ            PIC 9(06).
000860*
000870 LINKAGE SECTION.
000880 01  BAL-LDG-COUNT           PIC S9(4) COMP.
000890 01  BAL-LDG-TABLE.
000900     05  BAL-LDG-ENTRY OCCURS 1 TO 5000 TIMES
000910             DEPENDING ON BAL-LDG-COUNT
000920             INDEXED BY TL-IDX.
000930         10  TL-TRANSACTION-ID     PIC X(20).
000940         10  TL-ACCOUNT-NUMBER     PIC X(10).
000950         10  TL-TRANSACTION-TYPE   PIC X(01).
000960         10  TL-RESULT-TYPE        PIC X(01).
000970         10  TL-TRANSACTED-AT      PIC 9(14).
000980         10  TL-TA-STAMP REDEFINES TL-TRANSACTED-AT.
000990             15  TL-TA-CCYY        PIC 9(04).
001000             15  TL-TA-REST        PIC 9(10).
001010         10  TL-TRANSACTION-AMOUNT PIC S9(13) COMP-3.
001020         10  TL-BALANCE-SNAPSHOT   PIC S9(13) COMP-3.
001030         10  FILLER                PIC X(01).
001040*
001050 01  BR-REQUEST-REC.
001060 COPY BALREQ.
001070*
001080 01  BI-RESULT-REC.
001090 COPY BALIFC.
001100*
001110 PROCEDURE DIVISION USING BAL-LDG-TABLE BAL-LDG-COUNT
001120         BR-REQUEST-REC BI-RESULT-REC.
001130 QRYBAL-MAIN.
001140     MOVE "Started" TO LOGMSG-TEXT.
001150     PERFORM 900-DO-USERLOG.
001160     MOVE SPACE TO BI-RESULT-TYPE.
001170     MOVE SPACES TO BI-ERROR-CODE.
001180     MOVE SPACES TO BI-TRANSACTION-ID.
001190     MOVE ZERO TO BI-AMOUNT.
001200     MOVE ZERO TO BI-BALANCE-AFTER.
001210     PERFORM D-FIND-TRANSACTION.
001220     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001230         MOVE "TRANSACTION_NOT_FOUND" TO BI-ERROR-CODE
001240         SET BI-RES-FAIL TO TRUE
001250         MOVE BR-REQ-TRANSACTION-ID TO REC-TRANSACTION-ID
001260         MOVE "F" TO REC-RESULT
001270         PERFORM 910-DO-USERLOG-REC
001280         GO TO QRYBAL-EXIT
001290     END-IF.
001300     PERFORM D-BUILD-RESULT.
001310 QRYBAL-EXIT.
001320     MOVE "Ended" TO LOGMSG-TEXT.
001330     PERFORM 900-DO-USERLOG.
001340     EXIT PROGRAM.
001350*****************************************************
001360*D-FIND-TRANSACTION - REQ-TRANSACTION-ID must resolve
001370*to a TRANSACTION row.  The ledger table is appended
001380*to during the run, so it is walked with a plain
001390*SEARCH rather than SEARCH ALL, same as CANBAL.
001400*Violation: TRANSACTION_NOT_FOUND.
001410*****************************************************
001420 D-FIND-TRANSACTION.
001430     MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH.
001440     SET TL-IDX TO 1.
001450     SEARCH BAL-LDG-ENTRY VARYING TL-IDX
001460         AT END MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
001470         WHEN TL-TRANSACTION-ID (TL-IDX)
001480                 = BR-REQ-TRANSACTION-ID
001490             MOVE REC-FOUND TO WS-FOUND-SWITCH
001500     END-SEARCH.
001510*****************************************************
001520*D-BUILD-RESULT - read-only.  Returns the ledger row's
001530*full detail to the caller; nothing in the table or
001540*the account balance is touched by a query.
001550*BI-RESULT-TYPE here reports the outcome of THIS QUERY
001560*(the row was found), never the original USE/CANCEL
001570*row's own S/F - BALDRV's control-break totals count a
001580*query as not-found off BI-RESULT-TYPE alone, so the
001590*two outcomes must not share the one flag.   WTB IR-1863
001600*****************************************************
001610 D-BUILD-RESULT.
001620     MOVE TL-TRANSACTION-ID (TL-IDX) TO BI-TRANSACTION-ID.
001630     MOVE TL-TRANSACTION-AMOUNT (TL-IDX) TO BI-AMOUNT.
001640     MOVE TL-BALANCE-SNAPSHOT (TL-IDX) TO BI-BALANCE-AFTER.
001650     SET BI-RES-SUCCESS TO TRUE.
001660     MOVE TL-TRANSACTION-TYPE (TL-IDX) TO WS-TXN-TYPE-CODE.
001670     MOVE TL-TRANSACTION-ID (TL-IDX) TO WS-QRY-TXN-ID.
001680     MOVE TL-TRANSACTION-ID (TL-IDX) TO REC-TRANSACTION-ID.
001690     MOVE TL-RESULT-TYPE (TL-IDX) TO REC-RESULT.
001700     MOVE WS-QTI-STAMP TO REC-POSTED-STAMP.
001710     PERFORM 910-DO-USERLOG-REC.
001720*****************************************************
001730*900-DO-USERLOG - console progress log.
001740*****************************************************
001750 900-DO-USERLOG.
001760     DISPLAY LOGMSG.
001770 910-DO-USERLOG-REC.
001780     DISPLAY LOGREC.

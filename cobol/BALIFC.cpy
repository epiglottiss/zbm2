000010*****************************************************
000020* BALIFC  -  service return area handed back to BALDRV
000030* by USEBAL / CANBAL / QRYBAL on every CALL, the shop's
000040* own standard return-status block.
000050*****************************************************
000060     05  BI-RESULT-TYPE        PIC X(01).
000070         88  BI-RES-SUCCESS         VALUE "S".
000080         88  BI-RES-FAIL            VALUE "F".
000090     05  BI-ERROR-CODE         PIC X(30).
000100     05  BI-TRANSACTION-ID     PIC X(20).
000110     05  BI-AMOUNT             PIC S9(13) COMP-3.
000120     05  BI-BALANCE-AFTER      PIC S9(13) COMP-3.
000130     05  FILLER                PIC X(01).

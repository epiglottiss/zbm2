000010*(c) 1986 Reliance Data Processing Center. All rights
000020*reserved.
000030*
000040*CANBAL      -  cancelBalance rule service. Validates
000050*               and posts a CANCEL against a prior USE
000060*               transaction in the ledger table.
000070*
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    CANBAL.
000100 AUTHOR.        R G HUTCHENS.
000110 INSTALLATION.  RELIANCE DATA PROCESSING CENTER.
000120 DATE-WRITTEN.  08/14/86.
000130 DATE-COMPILED.
000140 SECURITY.      RELIANCE DPC - INTERNAL USE ONLY.
000150*****************************************************
000160*CHANGE LOG
000170*DATE     BY   REQUEST   DESCRIPTION
000180*-------- ---- --------- --------------------------
000190*08/14/86 RGH  IR-0114   ORIGINAL PROGRAM. VALIDATES
000200*                        AND POSTS A CANCEL AGAINST A
000210*                        PRIOR USE TRANSACTION.
000220*04/19/89 CLP  IR-0641   TABLE SEARCH REPLACES THE OLD
000230*                        RANDOM QUOTE-FILE READ.
000240*07/11/96 WTB  IR-1340   TXN ID BUILT FROM THE CALLER'S
000250*                        RUN STAMP AND SEQUENCE.
000260*12/28/98 JMK  Y2K-0007  CUTOFF-STAMP MATH REVIEWED FOR
000270*                        THE CENTURY ROLL - THE 1-YEAR
000280*                        WINDOW TEST BORROWS ITS CCYY
000290*                        FROM BALDRV'S WINDOWED CLOCK.  Y2K0007
000300*03/02/99 JMK  Y2K-0007  ADDED C-CHECK-CANCEL-WINDOW
000310*                        REGRESSION NOTE BELOW.          Y2K0007
000320*05/14/04 DRS  IR-1780   RENAMED PARAGRAPHS TO MATCH
000330*                        SHOP STANDARD (C-XXXX PREFIX).
000340*09/12/05 WTB  IR-1864   NONE OF THE SIX REJECT BRANCHES
000350*                        IN CANBAL-MAIN WAS SETTING
000360*                        BI-RESULT-TYPE TO FAIL - A
000370*                        REJECTED CANCEL LEFT THE RETURN
000380*                        AREA AT ITS INITIAL SPACE, SO
000390*                        BALDRV'S CANCEL-FAIL TOTAL NEVER
000400*                        MOVED AND THE DETAIL LINE PRINTED
000410*                        A BLANK RESULT COLUMN.  EACH
000420*                        REJECT BRANCH NOW SETS BI-RES-
000430*                        FAIL BEFORE THE EXIT.
000440*****************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  USL-486.
000480 OBJECT-COMPUTER.  USL-486.
000490 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*****************************************************
000530*Log message definitions - shop standard DO-USERLOG.
000540*****************************************************
000550 01  LOGMSG.
000560     05  FILLER              PIC X(08) VALUE "CANBAL=>".
000570     05  LOGMSG-TEXT         PIC X(50).
000580 01  LOGREC.
000590     05  FILLER              PIC X(11) VALUE "CANCEL TXN=".
000600     05  REC-TRANSACTION-ID  PIC X(20).
000610     05  FILLER              PIC X(09) VALUE " AMOUNT=>".
000620     05  REC-AMOUNT          PIC S9(13).
000630*    REC-AMOUNT-X mirrors USEBAL's habit of keeping an
000640*    unedited text view of the packed amount handy for
000650*    the console trail.                    RGH 08/14/86
000660     05  REC-AMOUNT-X REDEFINES REC-AMOUNT PIC X(13).
000670*
000680 77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
000690 77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
000700 77  WS-FOUND-SWITCH         PIC S9(9) COMP-5.
000710*
000720 01  WS-NEW-TXN-ID           PIC X(20).
000730 01  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID.
000740     05  WS-NTI-STAMP        PIC 9(14).
000750     05  WS-NTI-SEQ          PIC 9(06).
000760*****************************************************
000770*WS-CUTOFF-STAMP is the run clock knocked back one
000780*year - a cancel whose TRANSACTED-AT is at or before
000790*this stamp is more than a year old and is rejected.
000800*The window is exactly one calendar year measured on
000810*the CCYYMMDDHHMMSS posting stamp - CCYY is decremented
000820*by one, MMDDHHMMSS is left as is.        JMK Y2K-0007
000830*****************************************************
000840 01  WS-CUTOFF-STAMP         PIC 9(14).
000850 01  WS-CUTOFF-STAMP-R REDEFINES WS-CUTOFF-STAMP.
000860     05  WS-CO-CCYY          PIC 9(04).
000870     05  WS-CO-REST          PIC 9(10).
000880*
000890 LINKAGE SECTION.
000900 01  BAL-ACCT-COUNT          PIC S9(4) COMP.
000910 01  BAL-ACCT-TABLE.
000920     05  BAL-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
000930             DEPENDING ON BAL-ACCT-COUNT
000940             ASCENDING KEY IS TA-ACCOUNT-NUMBER
000950             INDEXED BY TA-IDX.
000960         10  TA-ACCOUNT-ID       PIC 9(09).
000970         10  TA-ACCOUNT-USER-ID  PIC 9(09).
000980         10  TA-ACCOUNT-NUMBER   PIC X(10).
000990         10  TA-ACCOUNT-STATUS   PIC X(01).
001000         10  TA-ACCOUNT-BALANCE  PIC S9(13) COMP-3.
001010         10  FILLER              PIC X(01).
001020*
001030 01  BAL-LDG-COUNT           PIC S9(4) COMP.
001040 01  BAL-LDG-TABLE.
001050     05  BAL-LDG-ENTRY OCCURS 1 TO 5000 TIMES
001060             DEPENDING ON BAL-LDG-COUNT
001070             INDEXED BY TL-IDX.
001080         10  TL-TRANSACTION-ID     PIC X(20).
001090         10  TL-ACCOUNT-NUMBER     PIC X(10).
001100         10  TL-TRANSACTION-TYPE   PIC X(01).
001110         10  TL-RESULT-TYPE        PIC X(01).
001120         10  TL-TRANSACTED-AT      PIC 9(14).
001130         10  TL-TA-STAMP REDEFINES TL-TRANSACTED-AT.
001140             15  TL-TA-CCYY        PIC 9(04).
001150             15  TL-TA-REST        PIC 9(10).
001160         10  TL-TRANSACTION-AMOUNT PIC S9(13) COMP-3.
001170         10  TL-BALANCE-SNAPSHOT   PIC S9(13) COMP-3.
001180         10  FILLER                PIC X(01).
001190*
001200 01  BAL-TXN-SEQ             PIC 9(06) COMP.
001210 01  LK-CURRENT-STAMP        PIC 9(14).
001220 01  LK-CURRENT-STAMP-R REDEFINES LK-CURRENT-STAMP.
001230     05  LK-CS-CCYY          PIC 9(04).
001240     05  LK-CS-REST          PIC 9(10).
001250*
001260 01  BR-REQUEST-REC.
001270 COPY BALREQ.
001280*
001290 01  BI-RESULT-REC.
001300 COPY BALIFC.
001310*
001320 PROCEDURE DIVISION USING BAL-ACCT-TABLE BAL-ACCT-COUNT
001330         BAL-LDG-TABLE BAL-LDG-COUNT
001340         BAL-TXN-SEQ LK-CURRENT-STAMP
001350         BR-REQUEST-REC BI-RESULT-REC.
001360 CANBAL-MAIN.
001370     MOVE "Started" TO LOGMSG-TEXT.
001380     PERFORM 900-DO-USERLOG.
001390     MOVE SPACE TO BI-RESULT-TYPE.
001400     MOVE SPACES TO BI-ERROR-CODE.
001410     MOVE SPACES TO BI-TRANSACTION-ID.
001420     MOVE ZERO TO BI-AMOUNT.
001430     MOVE ZERO TO BI-BALANCE-AFTER.
001440     PERFORM C-BUILD-CUTOFF-STAMP.
001450     PERFORM C-FIND-TRANSACTION.
001460     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001470         MOVE "TRANSACTION_NOT_FOUND" TO BI-ERROR-CODE
001480         SET BI-RES-FAIL TO TRUE
001490         GO TO CANBAL-EXIT
001500     END-IF.
001510     PERFORM C-FIND-ACCOUNT.
001520     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001530         MOVE "ACCOUNT_NOT_FOUND" TO BI-ERROR-CODE
001540         SET BI-RES-FAIL TO TRUE
001550         GO TO CANBAL-EXIT
001560     END-IF.
001570     PERFORM C-CHECK-ACCOUNT-MATCH.
001580     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001590         MOVE "TRANSACTION_ACCOUNT_UN_MATCH"
001600             TO BI-ERROR-CODE
001610         SET BI-RES-FAIL TO TRUE
001620         GO TO CANBAL-EXIT
001630     END-IF.
001640     PERFORM C-CHECK-FULL-AMOUNT.
001650     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001660         MOVE "CANCEL_MUST_FULLY" TO BI-ERROR-CODE
001670         SET BI-RES-FAIL TO TRUE
001680         GO TO CANBAL-EXIT
001690     END-IF.
001700     PERFORM C-CHECK-CANCEL-WINDOW.
001710     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001720         MOVE "TOO_OLD_ORDER_TO_CANCEL" TO BI-ERROR-CODE
001730         SET BI-RES-FAIL TO TRUE
001740         GO TO CANBAL-EXIT
001750     END-IF.
001760     PERFORM C-CHECK-NOT-CANCELED.
001770     IF WS-FOUND-SWITCH = REC-NOT-FOUND
001780         MOVE "TRANSACTION_ALREADY_CANCELED"
001790             TO BI-ERROR-CODE
001800         SET BI-RES-FAIL TO TRUE
001810         GO TO CANBAL-EXIT
001820     END-IF.
001830     PERFORM C-POST-CANCEL-SUCCESS.
001840 CANBAL-EXIT.
001850     MOVE "Ended" TO LOGMSG-TEXT.
001860     PERFORM 900-DO-USERLOG.
001870     EXIT PROGRAM.
001880*****************************************************
001890*C-BUILD-CUTOFF-STAMP knocks one year off the run
001900*clock passed down by BALDRV - a transaction dated at
001910*or before this stamp has had a full year (or more)
001920*elapse since it was posted.
001930*****************************************************
001940 C-BUILD-CUTOFF-STAMP.
001950     COMPUTE WS-CO-CCYY = LK-CS-CCYY - 1.
001960     MOVE LK-CS-REST TO WS-CO-REST.
001970*****************************************************
001980*C-FIND-TRANSACTION - REQ-TRANSACTION-ID must resolve
001990*to a TRANSACTION row.  The ledger table is appended
002000*to during the run, so it is walked with a plain
002010*SEARCH rather than SEARCH ALL.           IR-0641
002020*Violation: TRANSACTION_NOT_FOUND.
002030*****************************************************
002040 C-FIND-TRANSACTION.
002050     MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH.
002060     SET TL-IDX TO 1.
002070     SEARCH BAL-LDG-ENTRY VARYING TL-IDX
002080         AT END MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002090         WHEN TL-TRANSACTION-ID (TL-IDX)
002100                 = BR-REQ-TRANSACTION-ID
002110             MOVE REC-FOUND TO WS-FOUND-SWITCH
002120     END-SEARCH.
002130*****************************************************
002140*C-FIND-ACCOUNT - REQ-ACCOUNT-NUMBER must resolve to
002150*an ACCOUNT row.         Violation: ACCOUNT_NOT_FOUND.
002160*****************************************************
002170 C-FIND-ACCOUNT.
002180     MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH.
002190     SET TA-IDX TO 1.
002200     SEARCH ALL BAL-ACCT-ENTRY
002210         AT END MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002220         WHEN TA-ACCOUNT-NUMBER (TA-IDX)
002230                 = BR-REQ-ACCOUNT-NUMBER
002240             MOVE REC-FOUND TO WS-FOUND-SWITCH
002250     END-SEARCH.
002260*****************************************************
002270*C-CHECK-ACCOUNT-MATCH - the original transaction's
002280*account must be the account named on the cancel
002290*request.  The ledger row carries no internal account
002300*id of its own, so the compare is made on account
002310*number instead - the ledger's natural key.
002320*Violation: TRANSACTION_ACCOUNT_UN_MATCH.  RGH 08/14/86
002330*****************************************************
002340 C-CHECK-ACCOUNT-MATCH.
002350     IF TL-ACCOUNT-NUMBER (TL-IDX) = BR-REQ-ACCOUNT-NUMBER
002360         MOVE REC-FOUND TO WS-FOUND-SWITCH
002370     ELSE
002380         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002390     END-IF.
002400*****************************************************
002410*C-CHECK-FULL-AMOUNT - no partial cancels.
002420*Violation: CANCEL_MUST_FULLY.
002430*****************************************************
002440 C-CHECK-FULL-AMOUNT.
002450     IF BR-REQ-AMOUNT = TL-TRANSACTION-AMOUNT (TL-IDX)
002460         MOVE REC-FOUND TO WS-FOUND-SWITCH
002470     ELSE
002480         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002490     END-IF.
002500*****************************************************
002510*C-CHECK-CANCEL-WINDOW - a cancel is rejected once a
002520*full year or more has elapsed since TRANSACTED-AT.
002530*Comparing the 14-digit stamps as plain integers works
002540*because both are zero-padded CCYYMMDDHHMMSS values.
002550*Violation: TOO_OLD_ORDER_TO_CANCEL.
002560*Regression note: verified across the 1999/2000
002570*century roll - CCYY-1 still sorts correctly against
002580*WS-CUTOFF-STAMP on both sides of the boundary.
002590*                                    JMK 03/02/99 Y2K0007
002600*****************************************************
002610 C-CHECK-CANCEL-WINDOW.
002620     IF TL-TRANSACTED-AT (TL-IDX) > WS-CUTOFF-STAMP
002630         MOVE REC-FOUND TO WS-FOUND-SWITCH
002640     ELSE
002650         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002660     END-IF.
002670*****************************************************
002680*C-CHECK-NOT-CANCELED - a transaction already flagged
002690*USE_CANCELED cannot be cancelled again.
002700*Violation: TRANSACTION_ALREADY_CANCELED.
002710*****************************************************
002720 C-CHECK-NOT-CANCELED.
002730     IF TL-TRANSACTION-TYPE (TL-IDX) = "2"
002740         MOVE REC-NOT-FOUND TO WS-FOUND-SWITCH
002750     ELSE
002760         MOVE REC-FOUND TO WS-FOUND-SWITCH
002770     END-IF.
002780*****************************************************
002790*C-POST-CANCEL-SUCCESS - all checks passed.  The
002800*original row is re-tagged USE_CANCELED first, then a
002810*new CANCEL/S row is posted second - order matters for
002820*the audit trail (IR-0114).  The account balance is
002830*credited back by REQ-AMOUNT.
002840*****************************************************
002850 C-POST-CANCEL-SUCCESS.
002860     MOVE "2" TO TL-TRANSACTION-TYPE (TL-IDX).
002870     COMPUTE TA-ACCOUNT-BALANCE (TA-IDX) =
002880         TA-ACCOUNT-BALANCE (TA-IDX) + BR-REQ-AMOUNT.
002890     PERFORM C-NEXT-TXN-ID.
002900     ADD 1 TO BAL-LDG-COUNT.
002910     SET TL-IDX TO BAL-LDG-COUNT.
002920     MOVE WS-NEW-TXN-ID TO TL-TRANSACTION-ID (TL-IDX).
002930     MOVE BR-REQ-ACCOUNT-NUMBER
002940         TO TL-ACCOUNT-NUMBER (TL-IDX).
002950     MOVE "3" TO TL-TRANSACTION-TYPE (TL-IDX).
002960     MOVE "S" TO TL-RESULT-TYPE (TL-IDX).
002970     MOVE LK-CURRENT-STAMP TO TL-TRANSACTED-AT (TL-IDX).
002980     MOVE BR-REQ-AMOUNT
002990         TO TL-TRANSACTION-AMOUNT (TL-IDX).
003000     MOVE TA-ACCOUNT-BALANCE (TA-IDX)
003010         TO TL-BALANCE-SNAPSHOT (TL-IDX).
003020     MOVE WS-NEW-TXN-ID TO BI-TRANSACTION-ID.
003030     MOVE BR-REQ-AMOUNT TO BI-AMOUNT.
003040     MOVE TA-ACCOUNT-BALANCE (TA-IDX) TO BI-BALANCE-AFTER.
003050     SET BI-RES-SUCCESS TO TRUE.
003060     MOVE WS-NEW-TXN-ID TO REC-TRANSACTION-ID.
003070     MOVE BR-REQ-AMOUNT TO REC-AMOUNT.
003080     PERFORM 910-DO-USERLOG-REC.
003090*****************************************************
003100*C-NEXT-TXN-ID - builds the next ledger id from the
003110*caller's run stamp and running sequence.  IR-1340
003120*****************************************************
003130 C-NEXT-TXN-ID.
003140     ADD 1 TO BAL-TXN-SEQ.
003150     MOVE LK-CURRENT-STAMP TO WS-NTI-STAMP.
003160     MOVE BAL-TXN-SEQ TO WS-NTI-SEQ.
003170*****************************************************
003180*900-DO-USERLOG - console progress log.
003190*****************************************************
003200 900-DO-USERLOG.
003210     DISPLAY LOGMSG.
003220 910-DO-USERLOG-REC.
003230     DISPLAY LOGREC.

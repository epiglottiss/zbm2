000010*****************************************************
000020* BALREQ  -  TRANSACTION-REQUEST input record layout
000030* Read by BALDRV, passed down to USEBAL/CANBAL/QRYBAL.
000040*****************************************************
000050     05  BR-REQ-TYPE           PIC X(01).
000060         88  BR-TYPE-USE            VALUE "U".
000070         88  BR-TYPE-CANCEL         VALUE "C".
000080         88  BR-TYPE-QUERY          VALUE "Q".
000090     05  BR-REQ-USER-ID        PIC 9(09).
000100     05  BR-REQ-ACCOUNT-NUMBER PIC X(10).
000110     05  BR-REQ-TRANSACTION-ID PIC X(20).
000120     05  BR-REQ-AMOUNT         PIC S9(13) COMP-3.
000130     05  FILLER                PIC X(01).
